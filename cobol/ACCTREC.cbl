000100* UNIZARBANK - SISTEMA QUICKPAY DE TRANSFERENCIAS
000110* COPYBOOK......: ACCTREC
000120* DESCRIPCION...: LAYOUT DEL REGISTRO MAESTRO DE CUENTAS
000130*                 (CUENTAS.UBD, ORGANIZACION INDEXADA,
000140*                 CLAVE ACCT-ID).  USADO POR QPAY1 (MAESTRO)
000150*                 Y POR QPAY3/QPAY4/QPAY5 (LINKAGE, UNA
000160*                 COPIA POR CUENTA ORIGEN/DESTINO).
000170*
000180* HISTORIAL DE CAMBIOS
000190* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000200* ----------  ------------  --------  -------------------
000210* 15/03/1989  J.OLLER       BAN-0041  VERSION INICIAL,
000220*                                     PORTADA DESDE EL
000230*                                     LAYOUT DE TARJETAS.
000240* 02/11/1991  M.SANZ        BAN-0088  SE ANADE EL LIMITE
000250*                                     DIARIO Y EL ACUMULADO
000260*                                     TRANSFERIDO HOY.
000270* 27/06/1994  R.IRANZO      BAN-0117  ACCT-MIN-BALANCE
000280*                                     PASA A COMP-3.
000290* 09/01/1999  M.SANZ        Y2K-0009  REVISION Y2K: NO HAY
000300*                                     FECHAS EN ESTE
000310*                                     REGISTRO. SIN CAMBIOS.
000320* 22/08/2001  P.ALVIRA      BAN-0140  ACCT-HOLDER-NAME
000330*                                     AMPLIADO A X(100).
000340* 14/05/2004  J.OLLER       BAN-0162  SE ANADEN LOS 88 DE
000350*                                     ACCT-STATUS Y EL
000360*                                     FILLER DE CIERRE.
000370
000380 01  ACCOUNT-RECORD.
000390*    ACCT-ID - CLAVE DE ACCESO A CUENTAS.UBD.
000400     05  ACCT-ID                       PIC 9(09).
000410*    ACCT-NUMBER - NUMERO EXTERNO DE CUENTA, UNICO.
000420     05  ACCT-NUMBER                   PIC X(20).
000430*    ACCT-HOLDER-NAME - NOMBRE DEL TITULAR.
000440     05  ACCT-HOLDER-NAME              PIC X(100).
000450*    VISTA EN DOS BLOQUES DE 50, USADA POR EL INFORME
000460*    DE CONFIRMACION (QPAY1, 600-ESCRIBIR-SALIDA).
000470     05  ACCT-HOLDER-NAME-2B REDEFINES
000480             ACCT-HOLDER-NAME.
000490         10  ACCT-HOLDER-NAME-BLOQ1    PIC X(50).
000500         10  ACCT-HOLDER-NAME-BLOQ2    PIC X(50).
000510*    ACCT-BALANCE - SALDO ACTUAL, 2 DECIMALES, COMP-3.
000520     05  ACCT-BALANCE                  PIC S9(13)V99 COMP-3.
000530*    ACCT-CURRENCY - DIVISA ISO (SOLO USD EN ALCANCE).
000540     05  ACCT-CURRENCY                 PIC X(03).
000550*    ACCT-STATUS - SOLO ACTIVE PUEDE OPERAR EN QUICKPAY
000560*    (VER QPAY3, 040/050-CHK-ESTADO).
000570     05  ACCT-STATUS                   PIC X(20).
000580         88  ACCT-STATUS-ACTIVE        VALUE "ACTIVE".
000590         88  ACCT-STATUS-INACTIVE      VALUE "INACTIVE".
000600         88  ACCT-STATUS-SUSPENDED     VALUE "SUSPENDED".
000610         88  ACCT-STATUS-CLOSED        VALUE "CLOSED".
000620*    ACCT-TYPE - SOLO INFORMATIVO.
000630     05  ACCT-TYPE                     PIC X(20).
000640         88  ACCT-TYPE-SAVINGS         VALUE "SAVINGS".
000650         88  ACCT-TYPE-CHECKING        VALUE "CHECKING".
000660*    ACCT-DAILY-LIMIT - MAXIMO DIARIO DE SALIDA.
000670*    POR DEFECTO 10000.00
000680     05  ACCT-DAILY-LIMIT              PIC S9(13)V99 COMP-3.
000690*    ACCT-DAILY-TRANSFERRED - YA TRANSFERIDO HOY.
000700*    POR DEFECTO 0.00
000710     05  ACCT-DAILY-TRANSFERRED        PIC S9(13)V99 COMP-3.
000720*    ACCT-MIN-BALANCE - MINIMO TRAS UN ADEUDO.
000730*    POR DEFECTO 100.00
000740     05  ACCT-MIN-BALANCE              PIC S9(13)V99 COMP-3.
000750*    RELLENO FINAL PARA FUTURAS AMPLIACIONES.
000760     05  FILLER                        PIC X(46).
