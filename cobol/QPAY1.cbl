000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    QPAY1.
000120 AUTHOR.        J. OLLER.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  12/04/1989.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*
000180* PROCESO POR LOTES QUICKPAY - TRANSFERENCIAS ENTRE CUENTAS
000190* A LA VISTA DEL MISMO LIBRO MAYOR.  LEE LAS PETICIONES DE
000200* TRANSFERENCIA PENDIENTES (PETICIONES.UBD), LOCALIZA LAS
000210* DOS CUENTAS AFECTADAS EN EL MAESTRO (CUENTAS.UBD), CALCULA
000220* LA COMISION (QPAY2), VALIDA LA OPERACION (QPAY3), PASA EL
000230* FILTRO DE FRAUDE (QPAY4), CONTABILIZA EL ADEUDO/ABONO
000240* (QPAY5) Y DEJA CONSTANCIA EN TRANSLOG.UBD, MOVHIST.UBD,
000250* NOTIFIC.LOG Y CONFIRM.RPT.  SUSTITUYE AL ANTIGUO PROCESO
000260* NOCTURNO DE TRANSFERENCIAS DE CAJERO (BANK10/PERIOD_BANK).
000270*
000280* HISTORIAL DE CAMBIOS
000290* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000300* ----------  ------------  --------  -------------------
000310* 12/04/1989  J.OLLER       BAN-0200  VERSION INICIAL DEL
000320*                                     LOTE QUICKPAY, A
000330*                                     PARTIR DE BANK10 Y
000340*                                     PERIOD_BANK.
000350* 30/09/1990  R.IRANZO      BAN-0214  SE ANADE EL CALCULO
000360*                                     DE COMISION (QPAY2)
000370*                                     ANTES DE VALIDAR.
000380* 05/02/1992  M.SANZ        BAN-0233  SE EXTRAE LA
000390*                                     VALIDACION A UN
000400*                                     SUBPROGRAMA (QPAY3).
000410* 14/11/1994  J.OLLER       BAN-0251  SE INCORPORA EL
000420*                                     FILTRO DE FRAUDE
000430*                                     (QPAY4). NO RECHAZA,
000440*                                     SOLO AVISA.
000450* 21/06/1996  R.IRANZO      BAN-0268  CONTABILIZACION
000460*                                     (ADEUDO/ABONO) PASA
000470*                                     A QPAY5 PARA PODER
000480*                                     REUTILIZARLA DESDE
000490*                                     OTROS LOTES.
000500* 09/01/1999  M.SANZ        Y2K-0020  REVISION Y2K: LA
000510*                                     REFERENCIA DE
000520*                                     TRANSFERENCIA PASA A
000530*                                     LLEVAR EL ANO CON 4
000540*                                     CIFRAS (ANTES 2).
000550* 18/03/2001  P.ALVIRA      BAN-0289  SE ANADE EL FICHERO
000560*                                     NOTIFIC.LOG (AVISO DE
000570*                                     TRANSFERENCIA CURSADA)
000580*                                     SEPARADO DEL INFORME.
000590* 09/07/2004  J.OLLER       BAN-0301  TOTALES DE CIERRE
000600*                                     (IMPORTES Y COMISIONES)
000610*                                     EN CONFIRM.RPT.
000620
000630 ENVIRONMENT DIVISION.
000640 CONFIGURATION SECTION.
000650 SPECIAL-NAMES.
000660     CRT STATUS IS KEYBOARD-STATUS.
000700 INPUT-OUTPUT SECTION.
000710 FILE-CONTROL.
000720     SELECT ACCOUNT-MASTER ASSIGN TO DISK
000730         ORGANIZATION IS INDEXED
000740         ACCESS MODE IS DYNAMIC
000750         RECORD KEY IS ACCT-ID
000760         FILE STATUS IS FST-CTA.
000770*
000780     SELECT TRANSFER-REQUESTS ASSIGN TO DISK
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS FST-PET.
000810*
000820     SELECT TRANSFER-LOG ASSIGN TO DISK
000830         ORGANIZATION IS SEQUENTIAL
000840         FILE STATUS IS FST-TRF.
000850*
000860     SELECT TRANSACTION-HISTORY ASSIGN TO DISK
000870         ORGANIZATION IS SEQUENTIAL
000880         FILE STATUS IS FST-HIS.
000890*
000900     SELECT NOTIFICATION-LOG ASSIGN TO DISK
000910         ORGANIZATION IS LINE SEQUENTIAL
000920         FILE STATUS IS FST-NOT.
000930*
000940     SELECT CONFIRMATION-REPORT ASSIGN TO DISK
000950         ORGANIZATION IS LINE SEQUENTIAL
000960         FILE STATUS IS FST-RPT.
000970
000980 DATA DIVISION.
000990 FILE SECTION.
001000 FD  ACCOUNT-MASTER
001010     LABEL RECORD STANDARD
001020     VALUE OF FILE-ID IS "cuentas.ubd".
001030* COPY ACCTREC - REGISTRO MAESTRO DE CUENTAS, RELEIDO POR
001040* CLAVE UNA VEZ PARA LA CUENTA ORIGEN Y OTRA PARA LA
001050* CUENTA DESTINO (VER 150-LOCALIZAR-CUENTAS).
001060 COPY ACCTREC.
001070*
001080 FD  TRANSFER-REQUESTS
001090     LABEL RECORD STANDARD
001100     VALUE OF FILE-ID IS "peticiones.ubd".
001110 01  PETICION-REG.
001120*    PET-FROM-ACCT-ID / PET-TO-ACCT-ID - CUENTAS ORIGEN Y
001130*    DESTINO SOLICITADAS.
001140     05  PET-FROM-ACCT-ID              PIC 9(09).
001150     05  PET-TO-ACCT-ID                PIC 9(09).
001160*    PET-AMOUNT - IMPORTE SOLICITADO POR EL CLIENTE.
001170     05  PET-AMOUNT                    PIC S9(13)V99 COMP-3.
001180*    PET-DESCRIPTION - MEMO LIBRE DE LA PETICION.
001190     05  PET-DESCRIPTION               PIC X(255).
001200     05  FILLER                        PIC X(20).
001210*
001220 FD  TRANSFER-LOG
001230     LABEL RECORD STANDARD
001240     VALUE OF FILE-ID IS "translog.ubd".
001250 COPY XFERREC.
001260*
001270 FD  TRANSACTION-HISTORY
001280     LABEL RECORD STANDARD
001290     VALUE OF FILE-ID IS "movhist.ubd".
001300 COPY TRANHIST.
001310*
001320 FD  NOTIFICATION-LOG
001330     LABEL RECORD STANDARD.
001340 01  NOTIFICATION-LINEA.
001341     05  NOTIFICATION-TEXTO            PIC X(130).
001342     05  FILLER                        PIC X(02).
001350* CONFIRMACION-TEXTO A 300 POSICIONES: REFERENCIA (50) +
001351* ESTADO + LAS DOS CUENTAS + IMPORTE + COMISION + TOTAL +
001352* LOS CUATRO SALDOS + SELLO DE FECHA/HORA (15) + MENSAJE
001353* (60), CON SUS SEPARADORES (BAN-0286, VER 600-ESCRIBIR-
001354* SALIDA Y 700-RECHAZAR); LOS 300 DEJAN MARGEN SOBRE LAS
001355* 277 QUE OCUPA HOY LA LINEA MAS LARGA (RECHAZO).
001360 FD  CONFIRMATION-REPORT
001370     LABEL RECORD STANDARD.
001380 01  CONFIRMACION-LINEA.
001381     05  CONFIRMACION-TEXTO            PIC X(298).
001382     05  FILLER                        PIC X(02).
001390
001400 WORKING-STORAGE SECTION.
001405* CASILLA DE SPECIAL-NAMES, HEREDADA DE TODA LA FAMILIA BANKn:
001408* AUNQUE ESTE PROGRAMA CORRE DESATENDIDO Y NUNCA HACE UN
001411* ACCEPT DE PANTALLA, LA CASA DECLARA SIEMPRE EL MISMO CRT
001414* STATUS (VER PERIOD_BANK, TAMBIEN POR LOTES).
001417 01  KEYBOARD-STATUS               PIC   9(4).
001430 77  FST-CTA                       PIC X(02).
001440 77  FST-PET                       PIC X(02).
001450 77  FST-TRF                       PIC X(02).
001460 77  FST-HIS                       PIC X(02).
001470 77  FST-NOT                       PIC X(02).
001480 77  FST-RPT                       PIC X(02).
001490*
001500* BLOQUE DE FECHA/HORA, HEREDADO DE LOS PROGRAMAS DE
001510* CAJERO, USADO PARA FORMAR LA REFERENCIA DE TRANSFERENCIA
001520* Y LAS MARCAS DE TIEMPO DEL INFORME.
001530 01  CAMPOS-FECHA.
001540     05  FECHA.
001550         10  ANO                       PIC 9(04).
001560         10  MES                       PIC 9(02).
001570         10  DIA                       PIC 9(02).
001580     05  HORA.
001590         10  HORAS                     PIC 9(02).
001600         10  MINUTOS                   PIC 9(02).
001610         10  SEGUNDOS                  PIC 9(02).
001620         10  MILISEGUNDOS              PIC 9(02).
001630     05  DIF-GMT                       PIC S9(04).
001635     05  FILLER                        PIC X(01).
001640* VISTA COMPACTA AAAAMMDD, RESERVADA PARA UN FUTURO
001650* CONTROL DE FECHA DE CIERRE DEL EJERCICIO (HOY NO SE USA).
001660     05  FECHA-8 REDEFINES FECHA      PIC 9(08).
001670* VISTA COMPACTA HHMMSSCC, RESERVADA PARA UN FUTURO
001680* CONTROL DE HORARIO DE CORTE DEL LOTE (HOY NO SE USA).
001690     05  HORA-8 REDEFINES HORA        PIC 9(08).
001700*
001710* UNA COPIA DE ACCTREC POR CUENTA, PARA PODER TENER EN
001720* MEMORIA A LA VEZ LA CUENTA ORDENANTE Y LA DESTINATARIA
001730* MIENTRAS EL FD ACCOUNT-MASTER SE RELEE POR CLAVE.
001740 COPY ACCTREC REPLACING
001750         ==ACCOUNT-RECORD== BY ==CUENTA-ORIGEN==
001760         ==ACCT-==          BY ==OACCT-==.
001770 COPY ACCTREC REPLACING
001780         ==ACCOUNT-RECORD== BY ==CUENTA-DESTINO==
001790         ==ACCT-==          BY ==DACCT-==.
001800*
001810* SALDOS ANTES/DESPUES, GUARDADOS APARTE PORQUE QPAY5
001820* MODIFICA CUENTA-ORIGEN/CUENTA-DESTINO EN SITIO.
001830 77  ORIGEN-SALDO-ANTES            PIC S9(13)V99 COMP-3.
001840 77  DESTINO-SALDO-ANTES           PIC S9(13)V99 COMP-3.
001850 77  ORIGEN-SALDO-DESPUES          PIC S9(13)V99 COMP-3.
001860 77  DESTINO-SALDO-DESPUES         PIC S9(13)V99 COMP-3.
001870*
001880* RESULTADO DE LA COMISION (QPAY2) Y DEL IMPORTE TOTAL.
001890 77  CALC-COMISION                 PIC S9(13)V99 COMP-3.
001900 77  CALC-IMPORTE-TOTAL            PIC S9(13)V99 COMP-3.
001910*
001920* RESULTADO DE LA VALIDACION (QPAY3).
001930 77  VAL-RESULTADO                 PIC X(01).
001940         88  VAL-ES-CORRECTA           VALUE "S".
001950         88  VAL-ES-INCORRECTA         VALUE "N".
001960 77  VAL-MENSAJE                   PIC X(60).
001970*
001980* RESULTADO DEL FILTRO DE FRAUDE (QPAY4). NUNCA RECHAZA,
001990* SOLO MARCA EL AVISO DE IMPORTE ELEVADO.
002000 77  FRAUDE-INDICADOR              PIC X(01).
002010         88  FRAUDE-HAY-ALERTA         VALUE "S".
002020         88  FRAUDE-NO-HAY-ALERTA      VALUE "N".
002030*
002040* REFERENCIA DE TRANSFERENCIA, "TXN-" + SELLO DE FECHA.
002050 01  REFERENCIA-TRF.
002060     05  REF-DATOS.
002070         10  REF-PREFIJO               PIC X(04) VALUE "TXN-".
002080         10  REF-ANO                   PIC 9(04).
002090         10  REF-MES                   PIC 9(02).
002100         10  REF-DIA                   PIC 9(02).
002110         10  REF-GUION                 PIC X(01) VALUE "-".
002120         10  REF-HORAS                 PIC 9(02).
002130         10  REF-MINUTOS               PIC 9(02).
002140         10  REF-SEGUNDOS              PIC 9(02).
002150         10  FILLER                    PIC X(31) VALUE SPACES.
002160* VISTA UNICA DE 50 POSICIONES PARA MOVER A XFER-REFERENCE
002170* Y A TH-TRANSFER-REF DE UN SOLO GOLPE.
002180     05  REFERENCIA-TRF-50 REDEFINES
002190             REF-DATOS                 PIC X(50).
002200*
002210* TOTALES DE CIERRE DEL LOTE (SPEC PASO 14).
002220 77  TOTAL-TRANSFERENCIAS          PIC 9(07) COMP.
002230 77  TOTAL-RECHAZADAS              PIC 9(07) COMP.
002240 77  SUMA-IMPORTES                 PIC S9(13)V99 COMP-3.
002250 77  SUMA-COMISIONES               PIC S9(13)V99 COMP-3.
002260*
002270* INDICADOR DE FIN DE PETICIONES.
002280 77  PETICIONES-FIN                PIC X(01).
002290         88  NO-HAY-MAS-PETICIONES     VALUE "S".
002300*
002310* VISTAS EDITADAS PARA COMPONER LAS LINEAS DE NOTIFIC.LOG
002320* Y CONFIRM.RPT (UN STRING NO PUEDE TOMAR UN CAMPO COMP
002330* NI COMP-3 COMO OPERANDO).
002340 77  PET-AMOUNT-ED                 PIC -(12)9.99.
002350 77  PET-FROM-ED                   PIC 9(09).
002360 77  PET-TO-ED                     PIC 9(09).
002370 77  CALC-COMISION-ED              PIC -(12)9.99.
002380 77  CALC-IMPORTE-TOTAL-ED         PIC -(12)9.99.
002390 77  ORIGEN-SALDO-ANTES-ED         PIC -(12)9.99.
002400 77  ORIGEN-SALDO-DESPUES-ED       PIC -(12)9.99.
002410 77  DESTINO-SALDO-ANTES-ED        PIC -(12)9.99.
002420 77  DESTINO-SALDO-DESPUES-ED      PIC -(12)9.99.
002430 77  TOTAL-TRANSFERENCIAS-ED       PIC ZZZZZZ9.
002440 77  TOTAL-RECHAZADAS-ED           PIC ZZZZZZ9.
002450 77  SUMA-IMPORTES-ED              PIC -(12)9.99.
002460 77  SUMA-COMISIONES-ED            PIC -(12)9.99.
002470
002480 PROCEDURE DIVISION.
002490 000-INICIO.
002500     INITIALIZE TOTAL-TRANSFERENCIAS.
002510     INITIALIZE TOTAL-RECHAZADAS.
002520     INITIALIZE SUMA-IMPORTES.
002530     INITIALIZE SUMA-COMISIONES.
002540     MOVE "N" TO PETICIONES-FIN.
002550*
002560     OPEN I-O ACCOUNT-MASTER.
002570     IF FST-CTA NOT = "00" THEN
002580         GO TO PSYS-ERR
002590     END-IF.
002600     OPEN INPUT TRANSFER-REQUESTS.
002610     IF FST-PET NOT = "00" THEN
002620         GO TO PSYS-ERR
002630     END-IF.
002640     OPEN OUTPUT TRANSFER-LOG.
002650     IF FST-TRF NOT = "00" THEN
002660         GO TO PSYS-ERR
002670     END-IF.
002680     OPEN OUTPUT TRANSACTION-HISTORY.
002690     IF FST-HIS NOT = "00" THEN
002700         GO TO PSYS-ERR
002710     END-IF.
002720     OPEN OUTPUT NOTIFICATION-LOG.
002730     IF FST-NOT NOT = "00" THEN
002740         GO TO PSYS-ERR
002750     END-IF.
002760     OPEN OUTPUT CONFIRMATION-REPORT.
002770     IF FST-RPT NOT = "00" THEN
002780         GO TO PSYS-ERR
002790     END-IF.
002800
002810 100-LEER-PETICION.
002820* SPEC PASO 1: LEEMOS LA SIGUIENTE PETICION PENDIENTE.
002830     READ TRANSFER-REQUESTS AT END
002840         MOVE "S" TO PETICIONES-FIN
002850         GO TO 900-FIN
002860     END-READ.
002861* PONEMOS A CERO LO QUE 700-RECHAZAR PODRIA IMPRIMIR SIN
002863* HABERSE LLEGADO A CALCULAR (COMISION, TOTAL, SALDOS): SI
002865* NO, UN RECHAZO TEMPRANO (P.EJ. CUENTA NO ENCONTRADA)
002867* ARRASTRARIA EN EL INFORME LOS VALORES DE LA PETICION
002869* ANTERIOR EN LUGAR DE CEROS.
002871     MOVE ZERO TO CALC-COMISION CALC-IMPORTE-TOTAL
002873         ORIGEN-SALDO-ANTES ORIGEN-SALDO-DESPUES
002875         DESTINO-SALDO-ANTES DESTINO-SALDO-DESPUES.
002879* REFERENCIA Y SELLO DE FECHA/HORA DE ESTA PETICION, FORMADOS
002880* AQUI (ANTES DE SABER SI SE ACEPTA O SE RECHAZA) PARA QUE
002881* TANTO 600-ESCRIBIR-SALIDA COMO 700-RECHAZAR PUEDAN DEJAR
002882* CONSTANCIA DE LA MISMA REFERENCIA EN EL INFORME (VER
002883* BANK10 PARA EL ESTILO DE CONSTRUIR UNA REFERENCIA A
002884* PARTIR DE CAMPOS-FECHA).
002885     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
002886     MOVE ANO      TO REF-ANO.
002887     MOVE MES      TO REF-MES.
002888     MOVE DIA      TO REF-DIA.
002889     MOVE HORAS    TO REF-HORAS.
002890     MOVE MINUTOS  TO REF-MINUTOS.
002891     MOVE SEGUNDOS TO REF-SEGUNDOS.
002892     MOVE PET-AMOUNT       TO PET-AMOUNT-ED.
002893     MOVE PET-FROM-ACCT-ID TO PET-FROM-ED.
002894     MOVE PET-TO-ACCT-ID   TO PET-TO-ED.
002896     GO TO 150-LOCALIZAR-CUENTAS.
002897
002898 150-LOCALIZAR-CUENTAS.
002900* SPEC PASO 2: LOCALIZAMOS LAS DOS CUENTAS AFECTADAS EN
002910* EL MAESTRO. SI ALGUNA NO EXISTE, RECHAZAMOS LA PETICION
002920* (MIRA BANK6, VERIFICACION-CTA-CORRECTA / USER-BAD).
002930     MOVE PET-FROM-ACCT-ID TO ACCT-ID.
002940     READ ACCOUNT-MASTER INVALID KEY
002950         MOVE "Account not found" TO VAL-MENSAJE
002960         GO TO 700-RECHAZAR
002970     END-READ.
002980     MOVE ACCOUNT-RECORD TO CUENTA-ORIGEN.
002990*
003000     MOVE PET-TO-ACCT-ID TO ACCT-ID.
003010     READ ACCOUNT-MASTER INVALID KEY
003020         MOVE "Account not found" TO VAL-MENSAJE
003030         GO TO 700-RECHAZAR
003040     END-READ.
003050     MOVE ACCOUNT-RECORD TO CUENTA-DESTINO.
003060* SPEC PASO 3: GUARDAMOS LOS SALDOS ANTES DE TOCAR NADA.
003070     MOVE OACCT-BALANCE TO ORIGEN-SALDO-ANTES.
003080     MOVE DACCT-BALANCE TO DESTINO-SALDO-ANTES.
003090     GO TO 200-CALCULAR-COMISION.
003100
003110 200-CALCULAR-COMISION.
003120* SPEC PASOS 4-5: COMISION Y TOTAL A ADEUDAR (QPAY2).
003130     CALL "QPAY2" USING PET-AMOUNT CALC-COMISION.
003140     ADD PET-AMOUNT CALC-COMISION GIVING CALC-IMPORTE-TOTAL.
003150     GO TO 300-VALIDAR.
003160
003170 300-VALIDAR.
003180* SPEC PASO 6: VALIDACION (QPAY3, DIEZ REGLAS EN ORDEN).
003190     CALL "QPAY3" USING CUENTA-ORIGEN CUENTA-DESTINO
003200         PET-FROM-ACCT-ID PET-TO-ACCT-ID PET-AMOUNT
003210         CALC-IMPORTE-TOTAL VAL-RESULTADO VAL-MENSAJE.
003220     IF VAL-ES-INCORRECTA THEN
003230         GO TO 700-RECHAZAR
003240     END-IF.
003250     GO TO 400-DETECTAR-FRAUDE.
003260
003270 400-DETECTAR-FRAUDE.
003280* SPEC PASO 7: FILTRO DE FRAUDE (QPAY4). NUNCA RECHAZA.
003290     CALL "QPAY4" USING PET-AMOUNT FRAUDE-INDICADOR.
003300     GO TO 500-CONTABILIZAR.
003310
003320 500-CONTABILIZAR.
003330* SPEC PASOS 8-9: ADEUDO/ABONO (QPAY5) Y REESCRITURA DEL
003340* MAESTRO DE CUENTAS.
003350     CALL "QPAY5" USING CUENTA-ORIGEN CUENTA-DESTINO
003360         PET-AMOUNT CALC-IMPORTE-TOTAL
003370         ORIGEN-SALDO-DESPUES DESTINO-SALDO-DESPUES.
003380*
003390     MOVE OACCT-ID TO ACCT-ID.
003400     READ ACCOUNT-MASTER INVALID KEY GO TO PSYS-ERR.
003410     MOVE CUENTA-ORIGEN TO ACCOUNT-RECORD.
003420     REWRITE ACCOUNT-RECORD INVALID KEY GO TO PSYS-ERR.
003430*
003440     MOVE DACCT-ID TO ACCT-ID.
003450     READ ACCOUNT-MASTER INVALID KEY GO TO PSYS-ERR.
003460     MOVE CUENTA-DESTINO TO ACCOUNT-RECORD.
003470     REWRITE ACCOUNT-RECORD INVALID KEY GO TO PSYS-ERR.
003480     GO TO 600-ESCRIBIR-SALIDA.
003490
003500 600-ESCRIBIR-SALIDA.
003510* SPEC PASO 10: TRANSFER-RECORD, ESTADO COMPLETED. LA
003520* REFERENCIA Y EL SELLO DE FECHA/HORA YA SE FORMARON EN
003530* 100-LEER-PETICION (VALEN PARA TODA LA PETICION).
003610*
003620     MOVE REFERENCIA-TRF-50   TO XFER-REFERENCE.
003630     MOVE PET-FROM-ACCT-ID    TO XFER-FROM-ACCT-ID.
003640     MOVE PET-TO-ACCT-ID      TO XFER-TO-ACCT-ID.
003650     MOVE PET-AMOUNT          TO XFER-AMOUNT.
003660     MOVE CALC-COMISION       TO XFER-FEE.
003670     MOVE CALC-IMPORTE-TOTAL  TO XFER-TOTAL-AMOUNT.
003680     MOVE "USD"               TO XFER-CURRENCY.
003690     SET XFER-COMPLETED       TO TRUE.
003700     MOVE 0                   TO XFER-FRAUD-SCORE.
003710     MOVE PET-DESCRIPTION     TO XFER-DESCRIPTION.
003720     WRITE TRANSFER-RECORD.
003730*
003740* SPEC PASO 11: DOS MOVIMIENTOS DE HISTORICO, ADEUDO Y
003750* ABONO.
003760     MOVE REFERENCIA-TRF-50    TO TH-TRANSFER-REF.
003770     MOVE PET-FROM-ACCT-ID     TO TH-ACCOUNT-ID.
003780     SET TH-IS-DEBIT           TO TRUE.
003790     MOVE CALC-IMPORTE-TOTAL   TO TH-AMOUNT.
003800     MOVE ORIGEN-SALDO-ANTES   TO TH-BALANCE-BEFORE.
003810     MOVE ORIGEN-SALDO-DESPUES TO TH-BALANCE-AFTER.
003820     WRITE TRANSACTION-HISTORY-RECORD.
003830*
003840     MOVE REFERENCIA-TRF-50     TO TH-TRANSFER-REF.
003850     MOVE PET-TO-ACCT-ID        TO TH-ACCOUNT-ID.
003860     SET TH-IS-CREDIT           TO TRUE.
003870     MOVE PET-AMOUNT            TO TH-AMOUNT.
003880     MOVE DESTINO-SALDO-ANTES   TO TH-BALANCE-BEFORE.
003890     MOVE DESTINO-SALDO-DESPUES TO TH-BALANCE-AFTER.
003900     WRITE TRANSACTION-HISTORY-RECORD.
003910
003920 650-NOTIFICAR.
003930* SPEC PASO 12: NOTIFICATIONSERVICE, UNA LINEA POR
003940* TRANSFERENCIA CURSADA (SOLO REGISTRO, NO HAY PANTALLA
003950* EN UN PROCESO POR LOTES). PET-AMOUNT-ED/PET-FROM-ED/
003955* PET-TO-ED YA SE FORMARON EN 100-LEER-PETICION.
003990     MOVE SPACES TO NOTIFICATION-LINEA.
004000     STRING "TRANSFER "      DELIMITED BY SIZE
004010         REFERENCIA-TRF-50   DELIMITED BY SIZE
004020         " AMOUNT "          DELIMITED BY SIZE
004030         PET-AMOUNT-ED       DELIMITED BY SIZE
004040         " FROM "            DELIMITED BY SIZE
004050         PET-FROM-ED         DELIMITED BY SIZE
004060         " TO "              DELIMITED BY SIZE
004070         PET-TO-ED           DELIMITED BY SIZE
004080         INTO NOTIFICATION-LINEA.
004090     WRITE NOTIFICATION-LINEA.
004100* SI QPAY4 HA MARCADO AVISO DE IMPORTE ELEVADO, DEJAMOS
004110* CONSTANCIA APARTE EN NOTIFIC.LOG (BAN-0251). NO AFECTA AL
004120* CURSO DE LA TRANSFERENCIA.
004130     IF FRAUDE-HAY-ALERTA
004140         MOVE SPACES TO NOTIFICATION-LINEA
004150         STRING "HIGH VALUE ALERT " DELIMITED BY SIZE
004160             REFERENCIA-TRF-50      DELIMITED BY SIZE
004170             " AMOUNT "             DELIMITED BY SIZE
004180             PET-AMOUNT-ED          DELIMITED BY SIZE
004190             INTO NOTIFICATION-LINEA
004200         WRITE NOTIFICATION-LINEA
004210     END-IF.
004220*
004230* SPEC PASO 13: LINEA DE DETALLE DEL INFORME, UNA COLUMNA
004240* POR CADA CAMPO DE LA TABLA DE REPORTS DE LA NORMA.
004250     MOVE CALC-COMISION         TO CALC-COMISION-ED.
004260     MOVE CALC-IMPORTE-TOTAL    TO CALC-IMPORTE-TOTAL-ED.
004270     MOVE ORIGEN-SALDO-ANTES    TO ORIGEN-SALDO-ANTES-ED.
004280     MOVE ORIGEN-SALDO-DESPUES  TO ORIGEN-SALDO-DESPUES-ED.
004290     MOVE DESTINO-SALDO-ANTES   TO DESTINO-SALDO-ANTES-ED.
004300     MOVE DESTINO-SALDO-DESPUES TO DESTINO-SALDO-DESPUES-ED.
004310     MOVE SPACES TO CONFIRMACION-LINEA.
004320     STRING REFERENCIA-TRF-50        DELIMITED BY SIZE
004330         " COMPLETED "               DELIMITED BY SIZE
004340         PET-FROM-ED                 DELIMITED BY SIZE
004350         " "                         DELIMITED BY SIZE
004360         PET-TO-ED                   DELIMITED BY SIZE
004370         " "                         DELIMITED BY SIZE
004380         PET-AMOUNT-ED               DELIMITED BY SIZE
004390         " "                         DELIMITED BY SIZE
004400         CALC-COMISION-ED            DELIMITED BY SIZE
004410         " "                         DELIMITED BY SIZE
004420         CALC-IMPORTE-TOTAL-ED       DELIMITED BY SIZE
004430         " "                         DELIMITED BY SIZE
004440         ORIGEN-SALDO-ANTES-ED       DELIMITED BY SIZE
004450         " "                         DELIMITED BY SIZE
004460         ORIGEN-SALDO-DESPUES-ED     DELIMITED BY SIZE
004470         " "                         DELIMITED BY SIZE
004480         DESTINO-SALDO-ANTES-ED      DELIMITED BY SIZE
004490         " "                         DELIMITED BY SIZE
004500         DESTINO-SALDO-DESPUES-ED    DELIMITED BY SIZE
004510         " "                         DELIMITED BY SIZE
004520         REF-ANO                     DELIMITED BY SIZE
004530         REF-MES                     DELIMITED BY SIZE
004540         REF-DIA                     DELIMITED BY SIZE
004550         REF-GUION                   DELIMITED BY SIZE
004560         REF-HORAS                   DELIMITED BY SIZE
004570         REF-MINUTOS                 DELIMITED BY SIZE
004580         REF-SEGUNDOS                DELIMITED BY SIZE
004590         " Transfer completed successfully"
004600                                     DELIMITED BY SIZE
004610         INTO CONFIRMACION-LINEA.
004620     WRITE CONFIRMACION-LINEA.
004630*
004640* SPEC PASO 14: ACUMULAMOS LOS TOTALES DEL LOTE.
004650     ADD 1 TO TOTAL-TRANSFERENCIAS.
004660     ADD PET-AMOUNT     TO SUMA-IMPORTES.
004670     ADD CALC-COMISION  TO SUMA-COMISIONES.
004680     GO TO 100-LEER-PETICION.
004690
004700 700-RECHAZAR.
004710* NINGUNA REGLA DE VALIDACION SUPERADA (O CUENTA NO
004715* ENCONTRADA). NO SE CONTABILIZA NADA, PERO LA LINEA DE
004718* DETALLE LLEVA LAS MISMAS TRECE COLUMNAS QUE LA DE UNA
004720* TRANSFERENCIA CURSADA (COMISION/TOTAL/SALDOS QUEDAN A
004723* CERO CUANDO EL RECHAZO OCURRE ANTES DE CALCULARLOS, VER
004726* LA PUESTA A CERO EN 100-LEER-PETICION).
004730     ADD 1 TO TOTAL-RECHAZADAS.
004732     MOVE CALC-COMISION         TO CALC-COMISION-ED.
004734     MOVE CALC-IMPORTE-TOTAL    TO CALC-IMPORTE-TOTAL-ED.
004736     MOVE ORIGEN-SALDO-ANTES    TO ORIGEN-SALDO-ANTES-ED.
004738     MOVE ORIGEN-SALDO-DESPUES  TO ORIGEN-SALDO-DESPUES-ED.
004740     MOVE DESTINO-SALDO-ANTES   TO DESTINO-SALDO-ANTES-ED.
004742     MOVE DESTINO-SALDO-DESPUES TO DESTINO-SALDO-DESPUES-ED.
004744     MOVE SPACES TO CONFIRMACION-LINEA.
004746     STRING REFERENCIA-TRF-50        DELIMITED BY SIZE
004748         " REJECTED   "              DELIMITED BY SIZE
004750         PET-FROM-ED                 DELIMITED BY SIZE
004752         " "                         DELIMITED BY SIZE
004754         PET-TO-ED                   DELIMITED BY SIZE
004756         " "                         DELIMITED BY SIZE
004758         PET-AMOUNT-ED               DELIMITED BY SIZE
004760         " "                         DELIMITED BY SIZE
004762         CALC-COMISION-ED            DELIMITED BY SIZE
004764         " "                         DELIMITED BY SIZE
004766         CALC-IMPORTE-TOTAL-ED       DELIMITED BY SIZE
004768         " "                         DELIMITED BY SIZE
004770         ORIGEN-SALDO-ANTES-ED       DELIMITED BY SIZE
004772         " "                         DELIMITED BY SIZE
004774         ORIGEN-SALDO-DESPUES-ED     DELIMITED BY SIZE
004776         " "                         DELIMITED BY SIZE
004778         DESTINO-SALDO-ANTES-ED      DELIMITED BY SIZE
004780         " "                         DELIMITED BY SIZE
004782         DESTINO-SALDO-DESPUES-ED    DELIMITED BY SIZE
004784         " "                         DELIMITED BY SIZE
004786         REF-ANO                     DELIMITED BY SIZE
004788         REF-MES                     DELIMITED BY SIZE
004790         REF-DIA                     DELIMITED BY SIZE
004792         REF-GUION                   DELIMITED BY SIZE
004794         REF-HORAS                   DELIMITED BY SIZE
004796         REF-MINUTOS                 DELIMITED BY SIZE
004798         REF-SEGUNDOS                DELIMITED BY SIZE
004800         " "                         DELIMITED BY SIZE
004802         VAL-MENSAJE                 DELIMITED BY SIZE
004804         INTO CONFIRMACION-LINEA.
004806     WRITE CONFIRMACION-LINEA.
004808     GO TO 100-LEER-PETICION.
004810
004820 900-FIN.
004830* TOTALES DE CIERRE DEL LOTE, UNA SOLA VEZ (NO HAY CLAVE
004840* DE RUPTURA EN EL ORIGEN, VER SPEC PASO 14).
004850     MOVE TOTAL-TRANSFERENCIAS TO TOTAL-TRANSFERENCIAS-ED.
004860     MOVE TOTAL-RECHAZADAS     TO TOTAL-RECHAZADAS-ED.
004870     MOVE SUMA-IMPORTES        TO SUMA-IMPORTES-ED.
004880     MOVE SUMA-COMISIONES      TO SUMA-COMISIONES-ED.
004890     MOVE SPACES TO CONFIRMACION-LINEA.
004900     STRING "TOTAL TRANSFERS POSTED "    DELIMITED BY SIZE
004910         TOTAL-TRANSFERENCIAS-ED         DELIMITED BY SIZE
004920         " TOTAL TRANSFERS REJECTED "    DELIMITED BY SIZE
004930         TOTAL-RECHAZADAS-ED             DELIMITED BY SIZE
004940         INTO CONFIRMACION-LINEA.
004950     WRITE CONFIRMACION-LINEA.
004960     MOVE SPACES TO CONFIRMACION-LINEA.
004970     STRING "TOTAL AMOUNT POSTED "  DELIMITED BY SIZE
004980         SUMA-IMPORTES-ED           DELIMITED BY SIZE
004990         " TOTAL FEES POSTED "     DELIMITED BY SIZE
005000         SUMA-COMISIONES-ED         DELIMITED BY SIZE
005010         INTO CONFIRMACION-LINEA.
005020     WRITE CONFIRMACION-LINEA.
005030*
005040     PERFORM 950-CERRAR-FICHEROS THRU 950-CERRAR-FICHEROS-EXIT.
005050     STOP RUN.
005060
005070 PSYS-ERR.
005080* ERROR DE FICHERO NO PREVISTO. CERRAMOS LO QUE HAYA
005090* QUEDADO ABIERTO Y DETENEMOS EL LOTE (MIRA BANK10,
005100* PSYS-ERR, MISMA IDEA).
005110     DISPLAY "QPAY1 - HA OCURRIDO UN ERROR DE FICHERO".
005120     DISPLAY "FST-CTA=" FST-CTA " FST-PET=" FST-PET.
005130     DISPLAY "FST-TRF=" FST-TRF " FST-HIS=" FST-HIS.
005140     PERFORM 950-CERRAR-FICHEROS THRU 950-CERRAR-FICHEROS-EXIT.
005150     STOP RUN.
005160
005170 950-CERRAR-FICHEROS.
005180* CIERRE COMUN DE LOS SEIS FICHEROS DEL LOTE, INVOCADO
005190* TANTO DESDE 900-FIN COMO DESDE PSYS-ERR (MIRA BANK6/
005200* BANK10, MISMO USO DE PERFORM ... THRU PARA UNA RUTINA
005210* COMUN DE APERTURA/CIERRE).
005220     CLOSE ACCOUNT-MASTER.
005230     CLOSE TRANSFER-REQUESTS.
005240     CLOSE TRANSFER-LOG.
005250     CLOSE TRANSACTION-HISTORY.
005260     CLOSE NOTIFICATION-LOG.
005270     CLOSE CONFIRMATION-REPORT.
005280 950-CERRAR-FICHEROS-EXIT.
005290     EXIT.
