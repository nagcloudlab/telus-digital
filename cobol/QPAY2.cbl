000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    QPAY2.
000120 AUTHOR.        M. SANZ.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  03/05/1991.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*
000180* SUBPROGRAMA DE COMISION DE QUICKPAY.  RECIBE EL IMPORTE
000190* SOLICITADO Y DEVUELVE LA COMISION A APLICAR, LLAMADO POR
000200* QPAY1 (200-CALCULAR-COMISION) ANTES DE VALIDAR LA
000210* OPERACION.  NO ACCEDE A NINGUN FICHERO.
000220*
000230* HISTORIAL DE CAMBIOS
000240* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000250* ----------  ------------  --------  -------------------
000260* 03/05/1991  M.SANZ        BAN-0215  VERSION INICIAL:
000270*                                     COMISION FIJA AL 1%
000280*                                     SIN TRAMOS NI TOPE.
000290* 22/01/1993  R.IRANZO      BAN-0219  SE INTRODUCEN LOS
000300*                                     TRES TRAMOS Y EL TOPE
000310*                                     DE 500.00 A PETICION
000320*                                     DE ADMINISTRACION.
000330* 09/01/1999  J.OLLER       Y2K-0021  REVISION Y2K: NO HAY
000340*                                     FECHAS EN ESTE
000350*                                     PROGRAMA. SIN CAMBIOS.
000360* 11/09/2000  P.ALVIRA      BAN-0284  LA COMISION SE
000370*                                     REDONDEA SIEMPRE AL
000380*                                     ALZA (NUNCA A FAVOR
000390*                                     DEL CLIENTE) TRAS UNA
000400*                                     RECLAMACION DE
000410*                                     AUDITORIA INTERNA.
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     CRT STATUS IS KEYBOARD-STATUS.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000512* CASILLA DE SPECIAL-NAMES, HEREDADA DE TODA LA FAMILIA BANKn:
000514* ESTE SUBPROGRAMA NO ACCEDE A PANTALLA NI A FICHERO, PERO LA
000516* CASA DECLARA SIEMPRE EL MISMO CRT STATUS.
000518 01  KEYBOARD-STATUS               PIC   9(4).
000520* TASAS DE COMISION POR TRAMO (VER 000-CALCULAR).
000530 01  WS-TASAS-COMISION.
000540     05  WS-TASA-TRAMO1                PIC 9V9(04) COMP-3
000550                                       VALUE 0.
000560     05  WS-TASA-TRAMO2                PIC 9V9(04) COMP-3
000570                                       VALUE 0.0100.
000580     05  WS-TASA-TRAMO3                PIC 9V9(04) COMP-3
000590                                       VALUE 0.0050.
000600     05  WS-TASA-TRAMO4                PIC 9V9(04) COMP-3
000610                                       VALUE 0.0025.
000620     05  FILLER                        PIC X(01).
000630*
000640* LIMITES SUPERIORES DE CADA TRAMO, EN VARIABLES PARA NO
000650* TENER LITERALES REPETIDOS EN 000-CALCULAR.  VISTA DE
000660* TABLA RESERVADA PARA UN FUTURO REPLANTEO POR BUSQUEDA
000670* (LOS TRAMOS HOY SE RESUELVEN CON IF ANIDADOS).
000680 01  WS-LIMITES-TRAMO.
000690     05  WS-LIMITE-TRAMO1              PIC S9(13)V99 COMP-3
000700                                       VALUE 1000.00.
000710     05  WS-LIMITE-TRAMO2              PIC S9(13)V99 COMP-3
000720                                       VALUE 10000.00.
000730     05  WS-LIMITE-TRAMO3              PIC S9(13)V99 COMP-3
000740                                       VALUE 50000.00.
000750     05  FILLER                        PIC X(01).
000760 01  WS-LIMITES-TABLA REDEFINES
000770         WS-LIMITES-TRAMO.
000780     05  WS-LIMITE-TABLA               PIC S9(13)V99 COMP-3
000790                                       OCCURS 3 TIMES.
000800     05  FILLER                        PIC X(01).
000810*
000820* TOPE MAXIMO DE COMISION, POR PETICION DE ADMINISTRACION
000830* (VER HISTORIAL, BAN-0219).
000840 77  WS-TOPE-COMISION                  PIC S9(13)V99 COMP-3
000850                                           VALUE 500.00.
000860*
000870* CALCULO DE LA COMISION A PRECISION COMPLETA (6 DECIMALES,
000880* SUFICIENTE PARA UN IMPORTE DE 2 DECIMALES POR UNA TASA DE
000890* 4) Y SU REDONDEO AL ALZA A 2 DECIMALES SIN RECURRIR A
000900* UNA FUNCION INTRINSECA: SE RELEE EL CAMPO EMPAQUETADO
000910* COMO ENTERO SIN COMA (REDEFINES), SE DESCARTAN LOS 4
000920* DECIMALES SOBRANTES CON DIVIDE/REMAINDER Y, SI SOBRA
000930* ALGO, SE SUMA UN CENTIMO ANTES DE VOLVER A LEERLO COMO
000940* IMPORTE CON DECIMALES (OTRO REDEFINES).
000950 01  WS-FEE-CALC.
000960     05  WS-FEE-BRUTO                  PIC S9(13)V9(06) COMP-3.
000970     05  WS-FEE-BRUTO-ENT REDEFINES
000980             WS-FEE-BRUTO              PIC S9(19) COMP-3.
000990     05  WS-FEE-CENTS-ENT              PIC S9(15) COMP-3.
001000     05  WS-FEE-REDONDEADO REDEFINES
001010             WS-FEE-CENTS-ENT          PIC S9(13)V99 COMP-3.
001020     05  WS-FEE-RESTO                  PIC S9(19) COMP-3.
001030     05  FILLER                        PIC X(01).
001040
001050 LINKAGE SECTION.
001060* LK-AMOUNT - IMPORTE SOLICITADO, RECIBIDO DE QPAY1.
001070 77  LK-AMOUNT                         PIC S9(13)V99 COMP-3.
001080* LK-FEE - COMISION CALCULADA, DEVUELTA A QPAY1.
001090 77  LK-FEE                            PIC S9(13)V99 COMP-3.
001100
001110 PROCEDURE DIVISION USING LK-AMOUNT LK-FEE.
001120 000-CALCULAR.
001130* TRAMOS DE LA COMISION, LIMITES SUPERIORES INCLUSIVE.
001140     IF LK-AMOUNT NOT > WS-LIMITE-TRAMO1
001150         MOVE ZERO TO WS-FEE-BRUTO
001160     ELSE
001170         IF LK-AMOUNT NOT > WS-LIMITE-TRAMO2
001180             COMPUTE WS-FEE-BRUTO =
001190                 LK-AMOUNT * WS-TASA-TRAMO2
001200         ELSE
001210             IF LK-AMOUNT NOT > WS-LIMITE-TRAMO3
001220                 COMPUTE WS-FEE-BRUTO =
001230                     LK-AMOUNT * WS-TASA-TRAMO3
001240             ELSE
001250                 COMPUTE WS-FEE-BRUTO =
001260                     LK-AMOUNT * WS-TASA-TRAMO4
001270             END-IF
001280         END-IF
001290     END-IF.
001300     GO TO 500-TOPE-Y-REDONDEO.
001310*
001320 500-TOPE-Y-REDONDEO.
001330* TOPE DE 500.00 (BAN-0219).
001340     IF WS-FEE-BRUTO > WS-TOPE-COMISION
001350         MOVE WS-TOPE-COMISION TO WS-FEE-BRUTO
001360     END-IF.
001370* REDONDEO AL ALZA A 2 DECIMALES (BAN-0284): SE DESCARTAN
001380* LOS 4 DECIMALES SOBRANTES Y, SI NO ERAN CERO, SE SUBE
001390* UN CENTIMO.
001400     DIVIDE WS-FEE-BRUTO-ENT BY 10000
001410         GIVING WS-FEE-CENTS-ENT
001420         REMAINDER WS-FEE-RESTO.
001430     IF WS-FEE-RESTO NOT = ZERO
001440         ADD 1 TO WS-FEE-CENTS-ENT
001450     END-IF.
001460     MOVE WS-FEE-REDONDEADO TO LK-FEE.
001470     GO TO 900-FIN.
001480*
001490 900-FIN.
001500     EXIT PROGRAM.
