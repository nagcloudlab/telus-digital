000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    QPAY3.
000120 AUTHOR.        R. IRANZO.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  19/06/1992.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*
000180* SUBPROGRAMA DE VALIDACION DE QUICKPAY.  RECIBE LAS DOS
000190* CUENTAS YA LEIDAS POR QPAY1, EL IMPORTE Y EL TOTAL A
000200* ADEUDAR (IMPORTE + COMISION) Y COMPRUEBA, EN ORDEN, LAS
000210* REGLAS DE NEGOCIO QUE PERMITEN O NO CURSAR LA
000220* TRANSFERENCIA.  SE DETIENE EN LA PRIMERA REGLA QUE
000230* INCUMPLE, SIN EVALUAR LAS SIGUIENTES.  LLAMADO POR QPAY1
000240* (300-VALIDAR) ANTES DEL FILTRO DE FRAUDE.
000250*
000260* HISTORIAL DE CAMBIOS
000270* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000280* ----------  ------------  --------  -------------------
000290* 19/06/1992  R.IRANZO      BAN-0234  VERSION INICIAL, A
000300*                                     PARTIR DE LA CASCADA
000310*                                     DE COMPROBACIONES DE
000320*                                     BANK6 (ORDEN TRF).
000330* 14/02/1995  M.SANZ        BAN-0255  SE ANADE LA
000340*                                     COMPROBACION DE SALDO
000350*                                     MINIMO TRAS EL ADEUDO.
000360* 30/10/1997  J.OLLER       BAN-0271  SE ANADE EL LIMITE
000370*                                     DIARIO TRANSFERIDO.
000380* 09/01/1999  P.ALVIRA      Y2K-0022  REVISION Y2K: NO HAY
000390*                                     FECHAS EN ESTE
000400*                                     PROGRAMA. SIN CAMBIOS.
000410* 26/04/2003  R.IRANZO      BAN-0299  EL LIMITE DIARIO SE
000420*                                     COMPARA CONTRA EL
000430*                                     IMPORTE SOLICITADO, NO
000440*                                     CONTRA EL TOTAL CON
000450*                                     COMISION (ERA UN
000460*                                     DEFECTO, VER BAN-0299).
000470
000480 ENVIRONMENT DIVISION.
000490 CONFIGURATION SECTION.
000500 SPECIAL-NAMES.
000510     CRT STATUS IS KEYBOARD-STATUS.
000550 DATA DIVISION.
000560 WORKING-STORAGE SECTION.
000562* CASILLA DE SPECIAL-NAMES, HEREDADA DE TODA LA FAMILIA BANKn:
000564* ESTE SUBPROGRAMA NO ACCEDE A PANTALLA NI A FICHERO, PERO LA
000566* CASA DECLARA SIEMPRE EL MISMO CRT STATUS.
000568 01  KEYBOARD-STATUS               PIC   9(4).
000570* FRONTERAS Y VALORES INTERMEDIOS DE LAS REGLAS 7, 9 Y 10.
000580* VISTA DE TABLA RESERVADA (VER QPAY2 PARA EL MISMO
000590* PLANTEAMIENTO SOBRE LOS TRAMOS DE COMISION).
000600 01  WS-VALORES-FRONTERA.
000610     05  WS-IMPORTE-MAXIMO             PIC S9(13)V99 COMP-3
000620                                       VALUE 100000.00.
000630     05  WS-SALDO-TRAS-ADEUDO          PIC S9(13)V99 COMP-3.
000640     05  WS-ACUMULADO-DIA              PIC S9(13)V99 COMP-3.
000650     05  FILLER                        PIC X(01).
000660 01  WS-VALORES-FRONTERA-TABLA REDEFINES
000670         WS-VALORES-FRONTERA.
000680     05  WS-VALOR-FRONTERA             PIC S9(13)V99 COMP-3
000690                                       OCCURS 3 TIMES.
000700     05  FILLER                        PIC X(01).
000710*
000720* COPIA DE LAS DOS CUENTAS SOLICITADAS, VISTA COMO TABLA
000730* RESERVADA PARA UN FUTURO BUCLE UNICO QUE RECORRA ORIGEN
000740* Y DESTINO EN VEZ DE DUPLICAR CADA COMPROBACION (HOY LAS
000750* REGLAS 4/5 SIGUEN ESCRITAS POR SEPARADO).
000760 01  WS-CUENTAS-SOLICITADAS.
000770     05  WS-CUENTA-SOLIC-ORIGEN        PIC 9(09).
000780     05  WS-CUENTA-SOLIC-DESTINO       PIC 9(09).
000785     05  FILLER                        PIC X(01).
000790 01  WS-CUENTAS-SOLICITADAS-TABLA REDEFINES
000800         WS-CUENTAS-SOLICITADAS.
000810     05  WS-CUENTA-SOLICITADA          PIC 9(09)
000820                                       OCCURS 2 TIMES.
000825     05  FILLER                        PIC X(01).
000830*
000840* COPIA DEL MENSAJE DE RECHAZO EN DOS BLOQUES DE 30, POR
000850* SI UN FUTURO LOG DE AUDITORIA LO NECESITA EN DOS LINEAS
000860* DE ANCHO FIJO EN LUGAR DE UNA DE 60.
000870 01  WS-MENSAJE-INTERNO            PIC X(60).
000880 01  WS-MENSAJE-INTERNO-2B REDEFINES
000890         WS-MENSAJE-INTERNO.
000900     05  WS-MENSAJE-BLOQ1              PIC X(30).
000910     05  WS-MENSAJE-BLOQ2              PIC X(30).
000920
000930 LINKAGE SECTION.
000940* UNA COPIA DE ACCTREC POR CUENTA, YA LEIDAS POR QPAY1
000950* (150-LOCALIZAR-CUENTAS) ANTES DE ESTA LLAMADA.
000960 COPY ACCTREC REPLACING
000970         ==ACCOUNT-RECORD== BY ==CUENTA-ORIGEN==
000980         ==ACCT-==          BY ==OACCT-==.
000990 COPY ACCTREC REPLACING
001000         ==ACCOUNT-RECORD== BY ==CUENTA-DESTINO==
001010         ==ACCT-==          BY ==DACCT-==.
001020* LK-FROM-ACCT-ID / LK-TO-ACCT-ID - CLAVES SOLICITADAS
001030* (REGLA 3, MISMA CUENTA).
001040 77  LK-FROM-ACCT-ID                   PIC 9(09).
001050 77  LK-TO-ACCT-ID                     PIC 9(09).
001060* LK-AMOUNT / LK-TOTAL-AMOUNT - IMPORTE SOLICITADO Y
001070* TOTAL A ADEUDAR (IMPORTE + COMISION DE QPAY2).
001080 77  LK-AMOUNT                         PIC S9(13)V99 COMP-3.
001090 77  LK-TOTAL-AMOUNT                   PIC S9(13)V99 COMP-3.
001100* LK-RESULTADO / LK-MENSAJE - VEREDICTO DEVUELTO A QPAY1.
001110 77  LK-RESULTADO                      PIC X(01).
001120     88  LK-ES-CORRECTA                VALUE "S".
001130     88  LK-ES-INCORRECTA              VALUE "N".
001140 77  LK-MENSAJE                        PIC X(60).
001150
001160 PROCEDURE DIVISION USING CUENTA-ORIGEN CUENTA-DESTINO
001170     LK-FROM-ACCT-ID LK-TO-ACCT-ID LK-AMOUNT LK-TOTAL-AMOUNT
001180     LK-RESULTADO LK-MENSAJE.
001190 000-INICIO.
001200     MOVE SPACES TO LK-MENSAJE.
001210     MOVE LK-FROM-ACCT-ID TO WS-CUENTA-SOLIC-ORIGEN.
001220     MOVE LK-TO-ACCT-ID   TO WS-CUENTA-SOLIC-DESTINO.
001230     GO TO 010-CHK-EXISTE-ORIGEN.
001240*
001250 010-CHK-EXISTE-ORIGEN.
001260* REGLA 1: LA CUENTA ORIGEN YA LA RESOLVIO QPAY1 EN
001270* 150-LOCALIZAR-CUENTAS (INVALID KEY LA HABRIA RECHAZADO
001280* ANTES DE LLEGAR A ESTA LLAMADA). NADA QUE COMPROBAR AQUI.
001290     GO TO 020-CHK-EXISTE-DESTINO.
001300*
001310 020-CHK-EXISTE-DESTINO.
001320* REGLA 2: IDEM PARA LA CUENTA DESTINO.
001330     GO TO 030-CHK-MISMA-CUENTA.
001340*
001350 030-CHK-MISMA-CUENTA.
001360* REGLA 3: NO SE PERMITE TRANSFERIR A LA PROPIA CUENTA.
001370     IF LK-FROM-ACCT-ID = LK-TO-ACCT-ID
001380         MOVE "CUENTA ORIGEN Y DESTINO COINCIDEN"
001390             TO LK-MENSAJE
001400         GO TO 900-RECHAZO
001410     END-IF.
001420     GO TO 040-CHK-ESTADO-ORIGEN.
001430*
001440 040-CHK-ESTADO-ORIGEN.
001450* REGLA 4: LA CUENTA ORIGEN DEBE ESTAR ACTIVA.
001460     IF NOT OACCT-STATUS-ACTIVE
001470         MOVE "CUENTA ORIGEN NO ACTIVA" TO LK-MENSAJE
001480         GO TO 900-RECHAZO
001490     END-IF.
001500     GO TO 050-CHK-ESTADO-DESTINO.
001510*
001520 050-CHK-ESTADO-DESTINO.
001530* REGLA 5: LA CUENTA DESTINO DEBE ESTAR ACTIVA.
001540     IF NOT DACCT-STATUS-ACTIVE
001550         MOVE "CUENTA DESTINO NO ACTIVA" TO LK-MENSAJE
001560         GO TO 900-RECHAZO
001570     END-IF.
001580     GO TO 060-CHK-IMPORTE-POSITIVO.
001590*
001600 060-CHK-IMPORTE-POSITIVO.
001610* REGLA 6: EL IMPORTE DEBE SER MAYOR QUE CERO.
001620     IF LK-AMOUNT NOT > ZERO
001630         MOVE "IMPORTE DEBE SER MAYOR QUE CERO" TO LK-MENSAJE
001640         GO TO 900-RECHAZO
001650     END-IF.
001660     GO TO 070-CHK-IMPORTE-MAXIMO.
001670*
001680 070-CHK-IMPORTE-MAXIMO.
001690* REGLA 7: EL IMPORTE NO PUEDE SUPERAR EL MAXIMO POR
001700* TRANSFERENCIA (WS-IMPORTE-MAXIMO).
001710     IF LK-AMOUNT > WS-IMPORTE-MAXIMO
001720         MOVE "IMPORTE SUPERA EL MAXIMO PERMITIDO"
001730             TO LK-MENSAJE
001740         GO TO 900-RECHAZO
001750     END-IF.
001760     GO TO 080-CHK-SALDO-SUFICIENTE.
001770*
001780 080-CHK-SALDO-SUFICIENTE.
001790* REGLA 8: EL SALDO DE ORIGEN DEBE CUBRIR EL TOTAL A
001800* ADEUDAR (IMPORTE + COMISION).
001810     IF OACCT-BALANCE < LK-TOTAL-AMOUNT
001820         MOVE "SALDO INSUFICIENTE" TO LK-MENSAJE
001830         GO TO 900-RECHAZO
001840     END-IF.
001850     GO TO 090-CHK-SALDO-MINIMO.
001860*
001870 090-CHK-SALDO-MINIMO.
001880* REGLA 9: EL SALDO TRAS EL ADEUDO NO PUEDE QUEDAR POR
001890* DEBAJO DEL MINIMO DE LA CUENTA ORIGEN.
001900     COMPUTE WS-SALDO-TRAS-ADEUDO =
001910         OACCT-BALANCE - LK-TOTAL-AMOUNT.
001920     IF WS-SALDO-TRAS-ADEUDO < OACCT-MIN-BALANCE
001930         MOVE "SALDO MINIMO INCUMPLIDO TRAS EL ADEUDO"
001940             TO LK-MENSAJE
001950         GO TO 900-RECHAZO
001960     END-IF.
001970     GO TO 100-CHK-LIMITE-DIARIO.
001980*
001990 100-CHK-LIMITE-DIARIO.
002000* REGLA 10: LO YA TRANSFERIDO HOY MAS EL IMPORTE (SIN
002010* COMISION, BAN-0299) NO PUEDE SUPERAR EL LIMITE DIARIO.
002020     COMPUTE WS-ACUMULADO-DIA =
002030         OACCT-DAILY-TRANSFERRED + LK-AMOUNT.
002040     IF WS-ACUMULADO-DIA > OACCT-DAILY-LIMIT
002050         MOVE "LIMITE DIARIO DE TRANSFERENCIA SUPERADO"
002060             TO LK-MENSAJE
002070         GO TO 900-RECHAZO
002080     END-IF.
002090     GO TO 950-ACEPTAR.
002100*
002110 900-RECHAZO.
002120     MOVE LK-MENSAJE TO WS-MENSAJE-INTERNO.
002130     SET LK-ES-INCORRECTA TO TRUE.
002140     GO TO 990-FIN.
002150*
002160 950-ACEPTAR.
002170     SET LK-ES-CORRECTA TO TRUE.
002180     GO TO 990-FIN.
002190*
002200 990-FIN.
002210     EXIT PROGRAM.
