000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    QPAY4.
000120 AUTHOR.        J. OLLER.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  14/11/1994.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*
000180* FILTRO DE FRAUDE DE QUICKPAY.  UNICO CRITERIO ACTUAL:
000190* AVISAR CUANDO EL IMPORTE SOLICITADO SUPERA EL UMBRAL DE
000200* OPERACION DE ALTO VALOR.  NUNCA RECHAZA LA TRANSFERENCIA,
000210* SOLO MARCA EL AVISO PARA QUE QPAY1 LO DEJE CONSTAR (POR
000220* AHORA SOLO EN EL LOG, XFER-FRAUD-SCORE NO SE PUNTUA).
000230* LLAMADO POR QPAY1 (400-DETECTAR-FRAUDE) DESPUES DE
000240* VALIDAR Y ANTES DE CONTABILIZAR.
000250*
000260* HISTORIAL DE CAMBIOS
000270* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000280* ----------  ------------  --------  -------------------
000290* 14/11/1994  J.OLLER       BAN-0252  VERSION INICIAL, A
000300*                                     PARTIR DEL UMBRAL
000310*                                     UNICO DE BANK4 (RETIRO
000320*                                     DE EFECTIVO).
000330* 09/01/1999  M.SANZ        Y2K-0023  REVISION Y2K: NO HAY
000340*                                     FECHAS EN ESTE
000350*                                     PROGRAMA. SIN CAMBIOS.
000360* 07/05/2002  P.ALVIRA      BAN-0293  SE DEJA CONSTANCIA EN
000370*                                     COMENTARIO DE QUE EL
000380*                                     MODULO DE PUNTUACION
000390*                                     DE FRAUDE (XFER-FRAUD-
000400*                                     SCORE) QUEDA PENDIENTE
000410*                                     DE UNA FASE 2 QUE
000420*                                     NUNCA LLEGO A ACOMETERSE.
000430
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     CRT STATUS IS KEYBOARD-STATUS.
000510 DATA DIVISION.
000520 WORKING-STORAGE SECTION.
000522* CASILLA DE SPECIAL-NAMES, HEREDADA DE TODA LA FAMILIA BANKn:
000524* ESTE SUBPROGRAMA NO ACCEDE A PANTALLA NI A FICHERO, PERO LA
000526* CASA DECLARA SIEMPRE EL MISMO CRT STATUS.
000528 01  KEYBOARD-STATUS               PIC   9(4).
000530* UMBRAL DE OPERACION DE ALTO VALOR (BAN-0252).  VISTA DE
000540* TABLA DE UN SOLO ELEMENTO, RESERVADA POR SI EN EL FUTURO
000550* EL UMBRAL PASA A DEPENDER DEL TIPO DE CUENTA.
000560 01  WS-UMBRALES-FRAUDE.
000570     05  WS-UMBRAL-ALTO-VALOR          PIC S9(13)V99 COMP-3
000580                                       VALUE 50000.00.
000590     05  FILLER                        PIC X(01).
000600 01  WS-UMBRALES-FRAUDE-TABLA REDEFINES
000610         WS-UMBRALES-FRAUDE.
000620     05  WS-UMBRAL-FRAUDE              PIC S9(13)V99 COMP-3
000630                                       OCCURS 1 TIMES.
000640     05  FILLER                        PIC X(01).
000650*
000660* VISTA NUMERICA DEL INDICADOR, PARA UN FUTURO CONTADOR DE
000670* AVISOS POR TURNO (HOY SOLO SE USA COMO X(01) S/N).
000680 01  WS-INDICADOR-FRAUDE           PIC X(01).
000690 01  WS-INDICADOR-FRAUDE-N REDEFINES
000700         WS-INDICADOR-FRAUDE       PIC 9(01).
000710*
000720* COPIA DEL IMPORTE EVALUADO, POR SI LA FASE 2 DE
000730* PUNTUACION (BAN-0293, NUNCA ACOMETIDA) LLEGA A NECESITAR
000740* INSPECCIONAR LA CIFRA DIGITO A DIGITO.
000750 01  WS-IMPORTE-EVALUAR            PIC S9(13)V99 COMP-3.
000760 01  WS-IMPORTE-EVALUAR-TABLA REDEFINES
000770         WS-IMPORTE-EVALUAR.
000780     05  WS-IMPORTE-DIGITO             PIC X(01)
000790                                       OCCURS 8 TIMES.
000800
000810 LINKAGE SECTION.
000820* LK-AMOUNT - IMPORTE SOLICITADO, RECIBIDO DE QPAY1.
000830 77  LK-AMOUNT                         PIC S9(13)V99 COMP-3.
000840* LK-INDICADOR - "S" SI SE HA DETECTADO UN AVISO DE ALTO
000850* VALOR, "N" EN CASO CONTRARIO.  NUNCA PROVOCA RECHAZO.
000860 77  LK-INDICADOR                      PIC X(01).
000870     88  LK-HAY-ALERTA                 VALUE "S".
000880     88  LK-NO-HAY-ALERTA              VALUE "N".
000890
000900 PROCEDURE DIVISION USING LK-AMOUNT LK-INDICADOR.
000910 000-CHEQUEO.
000920* UNICO CRITERIO ACTUAL: IMPORTE POR ENCIMA DEL UMBRAL DE
000930* ALTO VALOR.  NO SE RECHAZA, SOLO SE MARCA EL AVISO.
000940     MOVE LK-AMOUNT TO WS-IMPORTE-EVALUAR.
000950     IF LK-AMOUNT > WS-UMBRAL-ALTO-VALOR
000960         SET LK-HAY-ALERTA TO TRUE
000970     ELSE
000980         SET LK-NO-HAY-ALERTA TO TRUE
000990     END-IF.
001000     GO TO 900-FIN.
001010*
001020 900-FIN.
001030     EXIT PROGRAM.
