000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.    QPAY5.
000120 AUTHOR.        R. IRANZO.
000130 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000140 DATE-WRITTEN.  02/07/1992.
000150 DATE-COMPILED.
000160 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000170*
000180* SUBPROGRAMA DE CONTABILIZACION DE QUICKPAY.  APLICA EL
000190* ADEUDO EN LA CUENTA ORIGEN (IMPORTE + COMISION) Y EL ABONO
000200* EN LA CUENTA DESTINO (SOLO EL IMPORTE, LA COMISION NO SE
000210* ABONA A NINGUNA CUENTA: SALE DEL PAR DE CUENTAS SIN QUE
000220* EXISTA HOY UNA CUENTA DE INGRESOS POR COMISIONES DONDE
000230* CONTABILIZARLA).  LLAMADO POR QPAY1 (500-CONTABILIZAR)
000240* UNA VEZ SUPERADAS LA VALIDACION Y LA DETECCION DE FRAUDE,
000250* ANTES DE REESCRIBIR CUENTAS.UBD Y EL HISTORICO.
000260*
000270* HISTORIAL DE CAMBIOS
000280* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000290* ----------  ------------  --------  -------------------
000300* 02/07/1992  R.IRANZO      BAN-0235  VERSION INICIAL, A
000310*                                     PARTIR DEL ADEUDO/ABONO
000320*                                     DE BANK6 (ORDEN TRF).
000330* 09/01/1999  J.OLLER       Y2K-0024  REVISION Y2K: NO HAY
000340*                                     FECHAS EN ESTE
000350*                                     PROGRAMA. SIN CAMBIOS.
000360* 18/03/2001  M.SANZ        BAN-0286  SE DEVUELVEN LOS DOS
000370*                                     SALDOS RESULTANTES A
000380*                                     QPAY1 PARA EL INFORME
000390*                                     DE CONFIRMACION (ANTES
000400*                                     QPAY1 LOS RELEIA DE LOS
000410*                                     REGISTROS YA MUTADOS).
000420
000430 ENVIRONMENT DIVISION.
000440 CONFIGURATION SECTION.
000450 SPECIAL-NAMES.
000460     CRT STATUS IS KEYBOARD-STATUS.
000500 DATA DIVISION.
000510 WORKING-STORAGE SECTION.
000512* CASILLA DE SPECIAL-NAMES, HEREDADA DE TODA LA FAMILIA BANKn:
000514* ESTE SUBPROGRAMA NO ACCEDE A PANTALLA NI A FICHERO, PERO LA
000516* CASA DECLARA SIEMPRE EL MISMO CRT STATUS.
000518 01  KEYBOARD-STATUS               PIC   9(4).
000520* VISTA DE TABLA DE LOS DOS SALDOS RESULTANTES, RESERVADA
000530* PARA UN FUTURO INFORME QUE LOS PRESENTE EN PAREJA (HOY
000540* QPAY1 LOS ESCRIBE EN LINEAS SEPARADAS).
000550 01  WS-SALDOS-RESULTANTES.
000560     05  WS-SALDO-RES-ORIGEN           PIC S9(13)V99 COMP-3.
000570     05  WS-SALDO-RES-DESTINO          PIC S9(13)V99 COMP-3.
000580     05  FILLER                        PIC X(01).
000590 01  WS-SALDOS-RESULTANTES-TABLA REDEFINES
000600         WS-SALDOS-RESULTANTES.
000610     05  WS-SALDO-RESULTANTE           PIC S9(13)V99 COMP-3
000620                                       OCCURS 2 TIMES.
000630     05  FILLER                        PIC X(01).
000640*
000650* MARCA DE CONTABILIZACION, PARA UN FUTURO REINTENTO
000660* SELECTIVO SI QPAY1 NO LOGRA REESCRIBIR ALGUNA DE LAS DOS
000670* CUENTAS (HOY NO SE IMPLEMENTA, SOLO SE DEJA EL 88).
000680 01  WS-MARCA-CONTABLE              PIC X(01)  VALUE "N".
000690     88  WS-YA-CONTABILIZADO           VALUE "S".
000700 01  WS-MARCA-CONTABLE-N REDEFINES
000710         WS-MARCA-CONTABLE         PIC 9(01).
000720*
000730* COPIA DE LOS DOS IMPORTES DE MOVIMIENTO (ADEUDO/ABONO),
000740* VISTA COMO TABLA RESERVADA PARA UN FUTURO CUADRE QUE LOS
000750* RECORRA EN UN SOLO BUCLE.
000760 01  WS-IMPORTES-MOVIMIENTO.
000770     05  WS-IMPORTE-MOV-DEBITO         PIC S9(13)V99 COMP-3.
000780     05  WS-IMPORTE-MOV-CREDITO        PIC S9(13)V99 COMP-3.
000790     05  FILLER                        PIC X(01).
000800 01  WS-IMPORTES-MOVIMIENTO-TABLA REDEFINES
000810         WS-IMPORTES-MOVIMIENTO.
000820     05  WS-IMPORTE-MOVIMIENTO         PIC S9(13)V99 COMP-3
000830                                       OCCURS 2 TIMES.
000840     05  FILLER                        PIC X(01).
000850
000860 LINKAGE SECTION.
000870* UNA COPIA DE ACCTREC POR CUENTA; SE MUTAN EN SITIO (ACCT-
000880* BALANCE) Y QPAY1 LAS REESCRIBE EN CUENTAS.UBD AL VOLVER.
000890 COPY ACCTREC REPLACING
000900         ==ACCOUNT-RECORD== BY ==CUENTA-ORIGEN==
000910         ==ACCT-==          BY ==OACCT-==.
000920 COPY ACCTREC REPLACING
000930         ==ACCOUNT-RECORD== BY ==CUENTA-DESTINO==
000940         ==ACCT-==          BY ==DACCT-==.
000950* LK-AMOUNT - IMPORTE A ABONAR EN DESTINO.
000960 77  LK-AMOUNT                         PIC S9(13)V99 COMP-3.
000970* LK-TOTAL-AMOUNT - IMPORTE + COMISION, A ADEUDAR EN ORIGEN.
000980 77  LK-TOTAL-AMOUNT                   PIC S9(13)V99 COMP-3.
000990* LK-SALDO-ORIGEN-DESPUES / LK-SALDO-DESTINO-DESPUES -
001000* SALDOS RESULTANTES, DEVUELTOS A QPAY1 PARA EL INFORME
001010* DE CONFIRMACION (BAN-0286).
001020 77  LK-SALDO-ORIGEN-DESPUES           PIC S9(13)V99 COMP-3.
001030 77  LK-SALDO-DESTINO-DESPUES          PIC S9(13)V99 COMP-3.
001040
001050 PROCEDURE DIVISION USING CUENTA-ORIGEN CUENTA-DESTINO
001060         LK-AMOUNT LK-TOTAL-AMOUNT
001070         LK-SALDO-ORIGEN-DESPUES LK-SALDO-DESTINO-DESPUES.
001080 000-INICIO.
001090     GO TO 010-DEBITAR.
001100*
001110 010-DEBITAR.
001120* ADEUDO EN ORIGEN: IMPORTE + COMISION (LK-TOTAL-AMOUNT).
001130     MOVE LK-TOTAL-AMOUNT TO WS-IMPORTE-MOV-DEBITO.
001140     COMPUTE OACCT-BALANCE = OACCT-BALANCE - LK-TOTAL-AMOUNT.
001150     GO TO 020-ACREDITAR.
001160*
001170 020-ACREDITAR.
001180* ABONO EN DESTINO: SOLO EL IMPORTE (LK-AMOUNT). LA
001190* COMISION NO SE ABONA A NINGUNA CUENTA (VER BANNER).
001200     MOVE LK-AMOUNT TO WS-IMPORTE-MOV-CREDITO.
001210     COMPUTE DACCT-BALANCE = DACCT-BALANCE + LK-AMOUNT.
001220     GO TO 500-DEVOLVER-SALDOS.
001230*
001240 500-DEVOLVER-SALDOS.
001250     MOVE OACCT-BALANCE TO WS-SALDO-RES-ORIGEN.
001260     MOVE DACCT-BALANCE TO WS-SALDO-RES-DESTINO.
001270     MOVE WS-SALDO-RES-ORIGEN TO LK-SALDO-ORIGEN-DESPUES.
001280     MOVE WS-SALDO-RES-DESTINO TO LK-SALDO-DESTINO-DESPUES.
001290     SET WS-YA-CONTABILIZADO TO TRUE.
001300     GO TO 900-FIN.
001310*
001320 900-FIN.
001330     EXIT PROGRAM.
