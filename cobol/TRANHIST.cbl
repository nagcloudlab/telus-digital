000100* UNIZARBANK - SISTEMA QUICKPAY DE TRANSFERENCIAS
000110* COPYBOOK......: TRANHIST
000120* DESCRIPCION...: LAYOUT DEL MOVIMIENTO DE HISTORICO
000130*                 (MOVHIST.UBD).  QPAY1 ESCRIBE DOS
000140*                 REGISTROS POR TRANSFERENCIA CONTABILIZADA:
000150*                 UNO DE ADEUDO Y UNO DE ABONO, DEVUELTOS
000160*                 POR QPAY5 EN LINKAGE.
000170*
000180* HISTORIAL DE CAMBIOS
000190* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000200* ----------  ------------  --------  -------------------
000210* 21/05/1990  R.IRANZO      BAN-0053  VERSION INICIAL, A
000220*                                     PARTIR DEL LAYOUT DE
000230*                                     MOVIMIENTO DE CAJERO.
000240* 08/08/1994  J.OLLER       BAN-0119  SE ANADEN TH-BALANCE-
000250*                                     BEFORE Y TH-BALANCE-
000260*                                     AFTER PARA AUDITORIA.
000270* 09/01/1999  M.SANZ        Y2K-0011  REVISION Y2K: NO HAY
000280*                                     FECHAS EN ESTE
000290*                                     REGISTRO. SIN CAMBIOS.
000300* 17/03/2002  P.ALVIRA      BAN-0144  SE ANADEN LOS 88 DE
000310*                                     TH-TRANSACTION-TYPE.
000320
000330 01  TRANSACTION-HISTORY-RECORD.
000340*    TH-TRANSFER-REF - REFERENCIA DE TRANSFERENCIA (VER
000350*    XFER-REFERENCE EN XFERREC).
000360     05  TH-TRANSFER-REF                PIC X(50).
000370*    TH-ACCOUNT-ID - CUENTA AFECTADA POR ESTE MOVIMIENTO.
000380     05  TH-ACCOUNT-ID                  PIC 9(09).
000390*    TH-TRANSACTION-TYPE - ADEUDO O ABONO.
000400     05  TH-TRANSACTION-TYPE            PIC X(20).
000410         88  TH-IS-DEBIT               VALUE "DEBIT".
000420         88  TH-IS-CREDIT              VALUE "CREDIT".
000430*    TH-AMOUNT - IMPORTE DEL MOVIMIENTO (SIN SIGNO).
000440     05  TH-AMOUNT                      PIC S9(13)V99 COMP-3.
000450*    TH-BALANCE-BEFORE / TH-BALANCE-AFTER - SALDO ANTES
000460*    Y DESPUES DEL MOVIMIENTO, PARA AUDITORIA.
000470     05  TH-BALANCE-BEFORE              PIC S9(13)V99 COMP-3.
000480     05  TH-BALANCE-AFTER               PIC S9(13)V99 COMP-3.
000490*    RELLENO FINAL PARA FUTURAS AMPLIACIONES.
000500     05  FILLER                        PIC X(30).
