000100* UNIZARBANK - SISTEMA QUICKPAY DE TRANSFERENCIAS
000110* COPYBOOK......: XFERREC
000120* DESCRIPCION...: LAYOUT DE LA TRANSFERENCIA SOLICITADA/
000130*                 CONTABILIZADA (TRANSLOG.UBD).  ESCRITO
000140*                 POR QPAY1 AL COMPLETAR CADA TRANSFERENCIA.
000150*
000160* HISTORIAL DE CAMBIOS
000170* FECHA       PROGRAMADOR   PETICION  DESCRIPCION
000180* ----------  ------------  --------  -------------------
000190* 04/09/1990  J.OLLER       BAN-0050  VERSION INICIAL, A
000200*                                     PARTIR DEL LAYOUT DE
000210*                                     TRANSFERENCIA-REG.
000220* 19/02/1993  R.IRANZO      BAN-0102  SE ANADE XFER-FEE Y
000230*                                     XFER-TOTAL-AMOUNT TRAS
000240*                                     LA ENTRADA EN VIGOR DE
000250*                                     LA COMISION QUICKPAY.
000260* 11/07/1996  M.SANZ        BAN-0129  XFER-FRAUD-SCORE
000270*                                     RESERVADO PARA EL
000280*                                     FUTURO MODULO DE FRAUDE.
000290* 09/01/1999  P.ALVIRA      Y2K-0012  XFER-REFERENCE PASA A
000300*                                     GENERARSE CON ANO DE 4
000310*                                     CIFRAS (ANTES 2 CIFRAS).
000320* 30/10/2003  J.OLLER       BAN-0155  SE ANADEN LOS 88 DE
000330*                                     XFER-STATUS.
000340
000350 01  TRANSFER-RECORD.
000360*    XFER-REFERENCE - REFERENCIA UNICA, GENERADA COMO
000370*    "TXN-" + AAAAMMDD-HHMMSS (VER QPAY1, 600-ESCRIBIR-
000380*    SALIDA).  VISTA PARTIDA EN PREFIJO + SELLO DE FECHA.
000390     05  XFER-REFERENCE                PIC X(50).
000400     05  XFER-REFERENCIA-2B REDEFINES
000410             XFER-REFERENCE.
000420         10  XFER-REF-PREFIJO          PIC X(04).
000430         10  XFER-REF-SELLO            PIC X(15).
000440         10  FILLER                    PIC X(31).
000450*    XFER-FROM-ACCT-ID - CUENTA ORDENANTE.
000460     05  XFER-FROM-ACCT-ID              PIC 9(09).
000470*    XFER-TO-ACCT-ID - CUENTA DESTINATARIA.
000480     05  XFER-TO-ACCT-ID                PIC 9(09).
000490*    XFER-AMOUNT - IMPORTE SOLICITADO (DEBE SER > 0).
000500     05  XFER-AMOUNT                    PIC S9(13)V99 COMP-3.
000510*    XFER-FEE - COMISION CALCULADA POR QPAY2.
000520*    POR DEFECTO 0.00
000530     05  XFER-FEE                       PIC S9(13)V99 COMP-3.
000540*    XFER-TOTAL-AMOUNT - IMPORTE + COMISION, LO QUE SE
000550*    ADEUDA REALMENTE EN LA CUENTA ORDENANTE.
000560     05  XFER-TOTAL-AMOUNT              PIC S9(13)V99 COMP-3.
000570*    XFER-CURRENCY - SIEMPRE "USD" EN EL ALCANCE ACTUAL.
000580     05  XFER-CURRENCY                  PIC X(03).
000590*    XFER-STATUS - CICLO DE VIDA DE LA TRANSFERENCIA.
000600     05  XFER-STATUS                    PIC X(20).
000610         88  XFER-INITIATED            VALUE "INITIATED".
000620         88  XFER-PROCESSING           VALUE "PROCESSING".
000630         88  XFER-COMPLETED            VALUE "COMPLETED".
000640         88  XFER-FAILED               VALUE "FAILED".
000650*    XFER-FRAUD-SCORE - RESERVADO, NO SE RELLENA POR EL
000660*    CHEQUEO ACTUAL DE QPAY4 (SOLO MARCA DE ALERTA).
000670     05  XFER-FRAUD-SCORE               PIC 9(03).
000680*    XFER-DESCRIPTION - MEMO LIBRE, OPCIONAL.
000690     05  XFER-DESCRIPTION               PIC X(255).
000700*    RELLENO FINAL PARA FUTURAS AMPLIACIONES.
000710     05  FILLER                         PIC X(20).
